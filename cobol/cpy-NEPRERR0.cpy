000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRERR0                                   *
000400*                                                                *
000500* DESCRIPCION:  RENGLON RECHAZADO DE LA CARGA DE PREMIOS         *
000600*               (IMPORT-ERROR).  UN RENGLON POR CADA FILA DEL    *
000700*               CSV QUE NO SE PUDO IMPORTAR, EN EL ORDEN EN QUE  *
000800*               FUE ENCONTRADA.                                 *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 85 POSICIONES.                          *
001300*           PREFIJO  : ERR0.                                    *
001400*                                                                *
001500******************************************************************
001600*
001700* 12/05/2026 MRUIZ  RQ-88210  VERSION INICIAL - CARGA DE PREMIOS.
001800*
001900    05  NEPRERR0.
002000        10  ERR0-ROW-NUMBER               PIC 9(05).
002100        10  ERR0-MESSAGE                  PIC X(80).

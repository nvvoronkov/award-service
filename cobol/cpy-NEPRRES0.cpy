000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRRES0                                   *
000400*                                                                *
000500* DESCRIPCION:  RESUMEN DE FIN DE CORRIDA DE LA CARGA DE PREMIOS *
000600*               (IMPORT-RESULT).  UN UNICO RENGLON POR CORRIDA   *
000700*               CON LOS TOTALES DEL BATCH; LA LISTA DE ERRORES   *
000800*               SE INFORMA POR SEPARADO EN NEPRERR0.             *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 21 POSICIONES.                          *
001300*           PREFIJO  : RES0.                                    *
001400*                                                                *
001500******************************************************************
001600*
001700* 12/05/2026 MRUIZ  RQ-88210  VERSION INICIAL - CARGA DE PREMIOS.
001800*
001900    05  NEPRRES0.
002000        10  RES0-TOTAL-ROWS               PIC 9(07).
002100        10  RES0-IMPORTED-ROWS            PIC 9(07).
002200        10  RES0-SKIPPED-ROWS             PIC 9(07).
002300            88  RES0-88-CORRIDA-LIMPIA    VALUE ZEROES.

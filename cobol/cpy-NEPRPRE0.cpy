000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRPRE0                                   *
000400*                                                                *
000500* DESCRIPCION:  MAESTRO DE PREMIOS (AWARD-MASTER) - UN RENGLON   *
000600*               POR CADA PREMIO IMPORTADO CON EXITO.  ARMADO Y   *
000700*               GRABADO POR EL PROGRAMA NEPRB010.                *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 110 POSICIONES.                         *
001200*           PREFIJO  : PRE0.                                    *
001300*                                                                *
001400******************************************************************
001500*
001600* 12/05/2026 MRUIZ  RQ-88210  VERSION INICIAL - CARGA DE PREMIOS.
001700*
001800    05  NEPRPRE0.
001900        10  PRE0-AWARD-ID                 PIC 9(09).
002000        10  PRE0-EMPLOYEE-ID              PIC 9(09).
002100        10  PRE0-AWARD-CODE               PIC X(10).
002200        10  PRE0-AWARD-NAME               PIC X(60).
002300        10  PRE0-AWARD-DATE               PIC 9(08).
002400        10  PRE0-CREATED-AT               PIC 9(14).
002500*           PRE0-CREATED-AT REDEFINIDO PARA EL DISPLAY DE FIN DE
002600*           CORRIDA EN 3000-FIN (SELLO DE ANIO/MES/DIA/HORA/
002700*           MINUTO/SEGUNDO DEL ULTIMO PREMIO GRABADO).
002800        10  PRE0-CREATED-AT-R REDEFINES PRE0-CREATED-AT.
002900            15  PRE0-CREAT-ANIO           PIC 9(04).
003000            15  PRE0-CREAT-MES            PIC 9(02).
003100            15  PRE0-CREAT-DIA            PIC 9(02).
003200            15  PRE0-CREAT-HORA           PIC 9(02).
003300            15  PRE0-CREAT-MINUTO         PIC 9(02).
003400            15  PRE0-CREAT-SEGUNDO        PIC 9(02).

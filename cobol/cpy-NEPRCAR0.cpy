000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRCAR0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO PARA UN RENGLON DEL ARCHIVO DE   *
000600*               CARGA DE PREMIOS (AWARD-UPLOAD-ROW), ARMADO POR  *
000700*               NEPRCSV0 A PARTIR DE UNA LINEA DEL CSV.          *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 152 POSICIONES.                          *
001200*           PREFIJO  : CAR0.                                    *
001300*                                                                *
001400******************************************************************
001500*
001600* 12/05/2026 MRUIZ  RQ-88210  VERSION INICIAL - CARGA DE PREMIOS.
001700*
001800    05  NEPRCAR0.
001900        10  CAR0-EMPLOYEE-ID              PIC 9(09).
002000        10  CAR0-EMPLOYEE-FULL-NAME       PIC X(60).
002100        10  CAR0-AWARD-CODE               PIC X(10).
002200        10  CAR0-AWARD-NAME               PIC X(60).
002300        10  CAR0-AWARD-DATE               PIC 9(08).
002400*           CAR0-AWARD-DATE REDEFINIDO PARA VALIDACION DE FECHA
002500*           EN NEPRCSV0 (ANIO/MES/DIA POR SEPARADO).
002600        10  CAR0-AWARD-DATE-R REDEFINES CAR0-AWARD-DATE.
002700            15  CAR0-AWARD-ANIO           PIC 9(04).
002800            15  CAR0-AWARD-MES            PIC 9(02).
002900            15  CAR0-AWARD-DIA            PIC 9(02).
003000        10  CAR0-ROW-NUMBER               PIC 9(05).
003100        10  FILLER                        PIC X(04).

000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPREMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  MAESTRO DE EMPLEADOS USADO POR EL PROCESO DE     *
000600*               CARGA DE PREMIOS (EMPLOYEE-MASTER) PARA VALIDAR  *
000700*               QUE EL EMPLEADO REFERENCIADO EN EL RENGLON DE    *
000800*               CARGA EXISTE.                                   *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 69 POSICIONES.                          *
001300*           PREFIJO  : EMP0.                                    *
001400*                                                                *
001500******************************************************************
001600*
001700* 12/05/2026 MRUIZ  RQ-88210  VERSION INICIAL - CARGA DE PREMIOS.
001800*
001900    05  NEPREMP0.
002000        10  EMP0-EMPLOYEE-ID              PIC 9(09).
002100        10  EMP0-FULL-NAME                PIC X(60).

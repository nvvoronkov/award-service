000100*****************************************************************
000110* Program name:    NEPRCSV0                                     *
000120* Original author: TORTIZ.                                      *
000130*                                                               *
000140* Maintenence Log                                               *
000150* Date       Author        Maintenance Requirement.             *
000160* ---------- ------------  -------------------------------------*
000170* 08/06/1985 TORTIZ        Initial version - rutina general de  *
000180*                         lectura y particion de renglones con  *
000190*                         campos separados por coma.            *
000200* 19/02/1988 TORTIZ        RQ-03015  Se agrega opcode de        *
000210*                         control (A/L/C) para uso como CALL.   *
000220* 27/10/1990 NPRIETO       RQ-05528  Correccion en el conteo    *
000230*                         de campos cuando el ultimo es nulo.   *
000240* 15/05/1993 NPRIETO       RQ-07940  Se valida cantidad         *
000250*                         minima de campos antes de leer.       *
000260* 30/12/1999 HRUIZ         RQ-16033  AJUSTE Y2K - las fechas    *
000270*                         se validan con ventana de siglo en    *
000280*                         lugar de asumir siempre '19'.         *
000290* 14/08/2005 HRUIZ         RQ-25871  Migracion de cinta a       *
000300*                         disco del archivo de entrada.         *
000310* 09/02/2014 VALVAREZ      RQ-58940  Revision para auditoria    *
000320*                         SOX; se documenta SECURITY.           *
000330* 12/05/2026 MRUIZ         RQ-88210  Reprogramado por           *
000340*                         completo para leer el archivo de      *
000350*                         carga de premios de empleado (CSV),   *
000360*                         llamado desde NEPRB010 con opcode.    *
000370*****************************************************************
001300*                                                                *
001400*          I D E N T I F I C A T I O N  D I V I S I O N         *
001500*                                                                *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  NEPRCSV0.
001900 AUTHOR. TORTIZ.
002000 INSTALLATION. NEORIS - IBM Z/OS.
002100 DATE-WRITTEN. 08/06/1985.
002200 DATE-COMPILED.
002300 SECURITY. CONFIDENTIAL.
002400*****************************************************************
002500*                                                                *
002600*             E N V I R O N M E N T   D I V I S I O N           *
002700*                                                                *
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    ARCHIVO DE CARGA DE PREMIOS - TEXTO CSV, PRIMER RENGLON
003800*    ES ENCABEZADO Y SE DESCARTA EN 1000-ABRIR.
003900     SELECT AWDCARGA    ASSIGN         TO AWDCARF
004000                        ORGANIZATION   IS LINE SEQUENTIAL
004100                        FILE STATUS    IS SW-FS-CARGA.
004200*****************************************************************
004300*                                                                *
004400*                      D A T A   D I V I S I O N                *
004500*                                                                *
004600*****************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  AWDCARGA.
005100 01  REG-CARGA-CSV                  PIC X(250).
005200*
005300 WORKING-STORAGE SECTION.
005400*****************************************************************
005500*                    DEFINICION DE CONSTANTES.                  *
005600*****************************************************************
005700 01  CT-CONSTANTES.
005800     05 CT-RUTINA                   PIC X(08) VALUE 'NEPRCSV0'.
005900     05 CT-MSG-POCOS-CAMPOS         PIC X(43)
006000        VALUE 'Malformed row - fewer than 5 fields at row '.
006100     05 CT-MSG-ID-NO-NUMERICO       PIC X(47)
006200        VALUE 'Malformed row - employee id not numeric at row '.
006300     05 CT-MSG-FECHA-INVALIDA       PIC X(42)
006400        VALUE 'Malformed row - invalid award date at row '.
006450     05 FILLER                      PIC X(01).
006500*****************************************************************
006600*                    DEFINICION DE SWITCHES.                    *
006700*****************************************************************
006800 01  SW-SWITCHES.
006900     05 SW-FS-CARGA                 PIC X(02) VALUE SPACES.
007000        88 FS-88-CARGA-OK                     VALUE '00'.
007100        88 FS-88-CARGA-EOF                    VALUE '10'.
007200     05 SW-BISIESTO                 PIC X(01) VALUE 'N'.
007300        88 SW-88-BISIESTO-SI                  VALUE 'Y'.
007350     05 FILLER                      PIC X(01).
007400*****************************************************************
007500*                    DEFINICION DE CONTADORES.                  *
007600*****************************************************************
007700 01  WS-CONTADORES.
007800     05 WS-CONT-LINEAS              PIC 9(05) COMP VALUE ZERO.
007900     05 WS-CANT-CAMPOS              PIC 9(02) COMP VALUE ZERO.
008000     05 WS-POS-INICIO               PIC 9(02) COMP VALUE ZERO.
008050     05 WS-POS-FIN                  PIC 9(02) COMP VALUE ZERO.
008060     05 WS-CAMPO-LARGO              PIC 9(02) COMP VALUE ZERO.
008070     05 WS-POS-DESTINO              PIC 9(02) COMP VALUE ZERO.
008100     05 WS-DIA-MAX                  PIC 9(02) COMP VALUE ZERO.
008200     05 WS-COCIENTE                 PIC 9(06) COMP VALUE ZERO.
008300     05 WS-RESTO-4                  PIC 9(04) COMP VALUE ZERO.
008400     05 WS-RESTO-100                PIC 9(04) COMP VALUE ZERO.
008500     05 WS-RESTO-400                PIC 9(04) COMP VALUE ZERO.
008550     05 FILLER                      PIC X(01).
008600*****************************************************************
008700*         CAMPOS PARTIDOS DE LA LINEA CSV Y CAMPO DE TRABAJO    *
008800*         USADO POR LA RUTINA DE RECORTE DE BLANCOS.            *
008900*****************************************************************
009000 01  WS-CAMPOS-CSV.
009100     05 WS-CAMPO-1                  PIC X(60).
009200     05 WS-CAMPO-2                  PIC X(60).
009300     05 WS-CAMPO-3                  PIC X(60).
009400     05 WS-CAMPO-4                  PIC X(60).
009500     05 WS-CAMPO-5                  PIC X(60).
009550     05 FILLER                      PIC X(01).
009600 01  WS-CAMPO-TRABAJO               PIC X(60).
009700 01  WS-CAMPO-TEMP                  PIC X(60).
009800*****************************************************************
009900*         AREA DE TRABAJO PARA VALIDAR QUE EL CAMPO 1 (ID DE    *
010000*         EMPLEADO) SEA NUMERICO.  IDEA TOMADA DEL CHEQUEO DE   *
010100*         FECHAS QUE SE USA EN LOS PROGRAMAS DE VALIDACION DE   *
010200*         CAPTURA DE ESTA INSTALACION.                          *
010300*****************************************************************
010400 01  WS-CAMPO-ID-TXT                PIC X(09).
010500 01  WS-CAMPO-ID-NUM REDEFINES WS-CAMPO-ID-TXT
010600                                    PIC 9(09).
010700*****************************************************************
010800*         AREA DE TRABAJO PARA VALIDAR LA FECHA DEL PREMIO,     *
010900*         RECIBIDA EN EL CAMPO 5 CON FORMATO AAAA-MM-DD.        *
011000*****************************************************************
011100 01  WS-CAMPO-FECHA-TXT.
011200     05 WS-CFT-ANIO                 PIC X(04).
011300     05 WS-CFT-GUION-1              PIC X(01).
011400     05 WS-CFT-MES                  PIC X(02).
011500     05 WS-CFT-GUION-2              PIC X(01).
011600     05 WS-CFT-DIA                  PIC X(02).
011700 01  WS-CAMPO-FECHA-NUM REDEFINES WS-CAMPO-FECHA-TXT.
011800     05 WS-CFN-ANIO                 PIC 9(04).
011900     05 FILLER                      PIC X(01).
012000     05 WS-CFN-MES                  PIC 9(02).
012100     05 FILLER                      PIC X(01).
012200     05 WS-CFN-DIA                  PIC 9(02).
012300*****************************************************************
012400*         TABLA DE DIAS POR MES, ARMADA POR VALUE Y REDEFINIDA  *
012500*         COMO TABLA PARA EL CHEQUEO DE FECHA.  FEBRERO SE      *
012600*         AJUSTA A 29 CUANDO 2320-VALIDA-BISIESTO LO DETERMINA. *
012700*****************************************************************
012800 01  WS-DIAS-POR-MES-INIC.
012900     05 FILLER                      PIC 9(02) VALUE 31.
013000     05 FILLER                      PIC 9(02) VALUE 28.
013100     05 FILLER                      PIC 9(02) VALUE 31.
013200     05 FILLER                      PIC 9(02) VALUE 30.
013300     05 FILLER                      PIC 9(02) VALUE 31.
013400     05 FILLER                      PIC 9(02) VALUE 30.
013500     05 FILLER                      PIC 9(02) VALUE 31.
013600     05 FILLER                      PIC 9(02) VALUE 31.
013700     05 FILLER                      PIC 9(02) VALUE 30.
013800     05 FILLER                      PIC 9(02) VALUE 31.
013900     05 FILLER                      PIC 9(02) VALUE 30.
014000     05 FILLER                      PIC 9(02) VALUE 31.
014100 01  WS-DIAS-POR-MES REDEFINES WS-DIAS-POR-MES-INIC.
014200     05 WS-DPM-DIAS OCCURS 12 TIMES PIC 9(02).
014300*****************************************************************
014400*                    LINKAGE SECTION.                           *
014500*         LN-AREA-PARSER LLEGA DESDE NEPRB010 CON EL OPCODE DE  *
014600*         CONTROL (A/L/C) Y SE DEVUELVE CON EL RENGLON ARMADO,  *
014700*         EL INDICADOR DE FIN DE ARCHIVO Y EL DE ERROR FATAL.   *
014800*****************************************************************
014900 LINKAGE SECTION.
015000 01  LN-AREA-PARSER.
015100     05 LN-OPCION                   PIC X(01).
015200        88 LN-88-ABRIR                        VALUE 'A'.
015300        88 LN-88-LEER                         VALUE 'L'.
015400        88 LN-88-CERRAR                       VALUE 'C'.
015500     05 LN-FIN-ARCHIVO              PIC X(01).
015600        88 LN-88-FIN-SI                       VALUE 'Y'.
015700     05 LN-FATAL                    PIC X(01).
015800        88 LN-88-FATAL-SI                     VALUE 'Y'.
015900     05 LN-MENSAJE-FATAL            PIC X(80).
016000     05 LN-RENGLON.
016100        COPY NEPRCAR0.
016150     05 FILLER                      PIC X(01).
016200*****************************************************************
016300*                                                                *
016400*              P R O C E D U R E   D I V I S I O N              *
016500*                                                                *
016600*****************************************************************
016700 PROCEDURE DIVISION USING LN-AREA-PARSER.
016800
016900*****************************************************************
017000*                        0000-CONTROL                           *
017100*   DESPACHA SEGUN EL OPCODE RECIBIDO DE NEPRB010, IGUAL QUE    *
017200*   EL ESQUEMA DE OPCION USADO EN LAS RUTINAS DE MANTENIMIENTO. *
017300*****************************************************************
017400 0000-CONTROL.
017500
017600     MOVE 'N' TO LN-FATAL
017700
017800     EVALUATE TRUE
017900        WHEN LN-88-ABRIR
018000             PERFORM 1000-ABRIR THRU 1000-ABRIR-EXIT
018100        WHEN LN-88-LEER
018200             PERFORM 2000-LEER  THRU 2000-LEER-EXIT
018300        WHEN LN-88-CERRAR
018400             PERFORM 3000-CERRAR THRU 3000-CERRAR-EXIT
018500        WHEN OTHER
018600             CONTINUE
018700     END-EVALUATE
018800
018900     GOBACK.
019000*****************************************************************
019100*                        1000-ABRIR                             *
019200*   ABRE EL ARCHIVO DE CARGA, DESCARTA EL RENGLON 1 (ENCABEZADO) *
019300*   Y DEJA PRECARGADO EN EL BUFFER EL PRIMER RENGLON DE DATOS    *
019400*   (RENGLON 2) PARA QUE 2000-LEER LO ENCUENTRE LISTO.           *
019450*****************************************************************
019500 1000-ABRIR.
019600
019700     MOVE ZERO TO WS-CONT-LINEAS
019800     OPEN INPUT AWDCARGA
019900     IF NOT FS-88-CARGA-OK
020000        MOVE 'Y' TO LN-FATAL
020100        STRING 'Cannot open award upload file, status '
020200               DELIMITED BY SIZE
020300               SW-FS-CARGA DELIMITED BY SIZE
020400            INTO LN-MENSAJE-FATAL
020500     ELSE
020530        ADD 1 TO WS-CONT-LINEAS
020560        READ AWDCARGA
020580             AT END SET FS-88-CARGA-EOF TO TRUE
020600        END-READ
020620        IF NOT FS-88-CARGA-EOF
020640           ADD 1 TO WS-CONT-LINEAS
020660           READ AWDCARGA
020680                AT END SET FS-88-CARGA-EOF TO TRUE
020700           END-READ
020720        END-IF
021000     END-IF
021100     .
021200 1000-ABRIR-EXIT.
021300     EXIT.
021400*****************************************************************
021500*                        2000-LEER                              *
021600*   TRAE EL PROXIMO RENGLON DE DATOS, LO PARTE EN CAMPOS Y LO   *
021700*   VALIDA.  CUALQUIER RENGLON MAL FORMADO ES FATAL PARA TODA   *
021800*   LA CORRIDA - NO SE SALTEA EL RENGLON, SE ABORTA EL BATCH.   *
021900*****************************************************************
022000 2000-LEER.
022100
022200     MOVE 'N' TO LN-FIN-ARCHIVO
022300     IF FS-88-CARGA-EOF
022400        MOVE 'Y' TO LN-FIN-ARCHIVO
022500     ELSE
022600        MOVE WS-CONT-LINEAS TO CAR0-ROW-NUMBER
022800        PERFORM 2100-PARTIR-CAMPOS THRU 2100-PARTIR-CAMPOS-EXIT
022900        IF NOT LN-88-FATAL-SI
023000           PERFORM 2200-VALIDAR-EMPLEADO-ID
023100              THRU 2200-VALIDAR-EMPLEADO-ID-EXIT
023200        END-IF
023300        IF NOT LN-88-FATAL-SI
023400           PERFORM 2300-VALIDAR-FECHA
023450              THRU 2300-VALIDAR-FECHA-EXIT
023500        END-IF
023600        IF NOT LN-88-FATAL-SI
023650           PERFORM 2400-RECORTAR-DESCRIPTIVOS
023680              THRU 2400-RECORTAR-DESCRIPTIVOS-EXIT
024000        END-IF
024100        ADD 1 TO WS-CONT-LINEAS
024200        READ AWDCARGA
024300             AT END SET FS-88-CARGA-EOF TO TRUE
024400        END-READ
024500     END-IF
024600     .
024700 2000-LEER-EXIT.
024800     EXIT.
024900*****************************************************************
025000*                     2100-PARTIR-CAMPOS                       *
025100*****************************************************************
025200 2100-PARTIR-CAMPOS.
025300
025400     MOVE ZERO   TO WS-CANT-CAMPOS
025500     MOVE SPACES TO WS-CAMPOS-CSV
025600     UNSTRING REG-CARGA-CSV DELIMITED BY ','
025700         INTO WS-CAMPO-1
025800              WS-CAMPO-2
025900              WS-CAMPO-3
026000              WS-CAMPO-4
026100              WS-CAMPO-5
026200         TALLYING IN WS-CANT-CAMPOS
026300     END-UNSTRING
026400
026500     IF WS-CANT-CAMPOS < 5
026600        MOVE 'Y' TO LN-FATAL
026700        STRING CT-MSG-POCOS-CAMPOS DELIMITED BY SIZE
026800               CAR0-ROW-NUMBER     DELIMITED BY SIZE
026900            INTO LN-MENSAJE-FATAL
027000     END-IF
027100     .
027200 2100-PARTIR-CAMPOS-EXIT.
027300     EXIT.
027400*****************************************************************
027500*                  2200-VALIDAR-EMPLEADO-ID                    *
027600*   EL CAMPO 1, RECORTADO, SE ACOMODA A LA DERECHA DE UN AREA   *
027700*   DE 9 POSICIONES CON CEROS A LA IZQUIERDA Y SE PRUEBA CON    *
027800*   LA CLASE NUMERICA - MISMA IDEA QUE 2200-VALIDAR-FECHA.      *
027900*****************************************************************
028000 2200-VALIDAR-EMPLEADO-ID.
028100
028150     MOVE WS-CAMPO-1 TO WS-CAMPO-TRABAJO
028200     PERFORM 2160-RECORTAR-IZQUIERDA THRU 2160-RECORTAR-IZQUIERDA-EXIT
028220     PERFORM 2162-BUSCAR-FIN THRU 2162-BUSCAR-FIN-EXIT
028240     COMPUTE WS-CAMPO-LARGO = WS-POS-FIN - 1
028260
028280     MOVE SPACES TO WS-CAMPO-ID-TXT
028300     IF WS-CAMPO-LARGO = 0 OR WS-CAMPO-LARGO > 9
028320        MOVE 'Y' TO LN-FATAL
028340     ELSE
028360        COMPUTE WS-POS-DESTINO = 10 - WS-CAMPO-LARGO
028380        MOVE WS-CAMPO-TRABAJO (1:WS-CAMPO-LARGO)
028400             TO WS-CAMPO-ID-TXT (WS-POS-DESTINO:WS-CAMPO-LARGO)
028420        INSPECT WS-CAMPO-ID-TXT REPLACING LEADING SPACE BY ZERO
028440        IF WS-CAMPO-ID-NUM IS NOT NUMERIC
028460           MOVE 'Y' TO LN-FATAL
028480        END-IF
028500     END-IF
028600
028700     IF LN-88-FATAL-SI
028800        STRING CT-MSG-ID-NO-NUMERICO DELIMITED BY SIZE
029100               CAR0-ROW-NUMBER       DELIMITED BY SIZE
029200            INTO LN-MENSAJE-FATAL
029300     ELSE
029400        MOVE WS-CAMPO-ID-NUM TO CAR0-EMPLOYEE-ID
029500     END-IF
029600     .
029700 2200-VALIDAR-EMPLEADO-ID-EXIT.
029800     EXIT.
029900*****************************************************************
030000*                     2300-VALIDAR-FECHA                       *
030100*   EL CAMPO 5, RECORTADO, DEBE VENIR AAAA-MM-DD Y SER UNA      *
030200*   FECHA DE CALENDARIO VALIDA (INCLUYENDO FEBRERO BISIESTO).   *
030300*****************************************************************
030400 2300-VALIDAR-FECHA.
030500
030600     MOVE WS-CAMPO-5 TO WS-CAMPO-TRABAJO
030700     PERFORM 2160-RECORTAR-IZQUIERDA THRU 2160-RECORTAR-IZQUIERDA-EXIT
030800     MOVE WS-CAMPO-TRABAJO (1:10) TO WS-CAMPO-FECHA-TXT
030900
031000     IF WS-CFT-GUION-1 NOT = '-' OR WS-CFT-GUION-2 NOT = '-'
031100        MOVE 'Y' TO LN-FATAL
031200     END-IF
031300
031400     IF NOT LN-88-FATAL-SI
031500        IF WS-CFN-ANIO IS NOT NUMERIC
031600           OR WS-CFN-MES  IS NOT NUMERIC
031700           OR WS-CFN-DIA  IS NOT NUMERIC
031800           MOVE 'Y' TO LN-FATAL
031900        END-IF
032000     END-IF
032100
032200     IF NOT LN-88-FATAL-SI
032300        IF WS-CFN-MES < 1 OR WS-CFN-MES > 12
032400           MOVE 'Y' TO LN-FATAL
032500        END-IF
032600     END-IF
032700
032800     IF NOT LN-88-FATAL-SI
032900        PERFORM 2320-VALIDA-BISIESTO THRU 2320-VALIDA-BISIESTO-EXIT
033000        MOVE WS-DPM-DIAS (WS-CFN-MES) TO WS-DIA-MAX
033100        IF WS-CFN-MES = 2 AND SW-88-BISIESTO-SI
033200           MOVE 29 TO WS-DIA-MAX
033300        END-IF
033400        IF WS-CFN-DIA < 1 OR WS-CFN-DIA > WS-DIA-MAX
033500           MOVE 'Y' TO LN-FATAL
033600        END-IF
033700     END-IF
033800
033900     IF LN-88-FATAL-SI
034000        STRING CT-MSG-FECHA-INVALIDA DELIMITED BY SIZE
034100               CAR0-ROW-NUMBER       DELIMITED BY SIZE
034200            INTO LN-MENSAJE-FATAL
034300     ELSE
034400        MOVE WS-CFN-ANIO TO CAR0-AWARD-ANIO
034500        MOVE WS-CFN-MES  TO CAR0-AWARD-MES
034600        MOVE WS-CFN-DIA  TO CAR0-AWARD-DIA
034700     END-IF
034800     .
034900 2300-VALIDAR-FECHA-EXIT.
035000     EXIT.
035100*****************************************************************
035200*                  2320-VALIDA-BISIESTO                        *
035300*   ANIO DIVISIBLE POR 4, SALVO SIGLO NO DIVISIBLE POR 400.     *
035400*****************************************************************
035500 2320-VALIDA-BISIESTO.
035600
035700     MOVE 'N' TO SW-BISIESTO
035800     DIVIDE WS-CFN-ANIO BY 4   GIVING WS-COCIENTE
035900             REMAINDER WS-RESTO-4
036000     DIVIDE WS-CFN-ANIO BY 100 GIVING WS-COCIENTE
036100             REMAINDER WS-RESTO-100
036200     DIVIDE WS-CFN-ANIO BY 400 GIVING WS-COCIENTE
036300             REMAINDER WS-RESTO-400
036400
036500     IF WS-RESTO-4 = 0
036600        IF WS-RESTO-100 NOT = 0
036700           MOVE 'Y' TO SW-BISIESTO
036800        ELSE
036900           IF WS-RESTO-400 = 0
037000              MOVE 'Y' TO SW-BISIESTO
037100           END-IF
037200        END-IF
037300     END-IF
037400     .
037500 2320-VALIDA-BISIESTO-EXIT.
037600     EXIT.
037620*****************************************************************
037640*                  2400-RECORTAR-DESCRIPTIVOS                    *
037650*   RECORTA BLANCOS A LA IZQUIERDA DE LOS CAMPOS 2/3/4 (NOMBRE    *
037660*   DE EMPLEADO, CODIGO Y NOMBRE DEL PREMIO) ANTES DE PASARLOS AL *
037670*   RENGLON DE SALIDA - MISMO TRATAMIENTO QUE YA RECIBEN EL       *
037680*   CAMPO 1 (ID) Y EL CAMPO 5 (FECHA).                            *
037700*****************************************************************
037720 2400-RECORTAR-DESCRIPTIVOS.
037740
037760     MOVE WS-CAMPO-2 TO WS-CAMPO-TRABAJO
037780     PERFORM 2160-RECORTAR-IZQUIERDA THRU 2160-RECORTAR-IZQUIERDA-EXIT
037800     MOVE WS-CAMPO-TRABAJO TO CAR0-EMPLOYEE-FULL-NAME
037820
037840     MOVE WS-CAMPO-3 TO WS-CAMPO-TRABAJO
037860     PERFORM 2160-RECORTAR-IZQUIERDA THRU 2160-RECORTAR-IZQUIERDA-EXIT
037880     MOVE WS-CAMPO-TRABAJO TO CAR0-AWARD-CODE
037900
037920     MOVE WS-CAMPO-4 TO WS-CAMPO-TRABAJO
037940     PERFORM 2160-RECORTAR-IZQUIERDA THRU 2160-RECORTAR-IZQUIERDA-EXIT
037960     MOVE WS-CAMPO-TRABAJO TO CAR0-AWARD-NAME
037980     .
038000 2400-RECORTAR-DESCRIPTIVOS-EXIT.
038020     EXIT.
038040*****************************************************************
038060*                  2160-RECORTAR-IZQUIERDA                      *
038080*   QUITA BLANCOS A LA IZQUIERDA DE WS-CAMPO-TRABAJO.  SE USA   *
038100*   PARA TODOS LOS CAMPOS PARTIDOS DEL RENGLON CSV.             *
038120*****************************************************************
038200 2160-RECORTAR-IZQUIERDA.
038300
038400     MOVE 1 TO WS-POS-INICIO
038500     PERFORM 2161-BUSCAR-INICIO THRU 2161-BUSCAR-INICIO-EXIT
038600        UNTIL WS-POS-INICIO > 60
038700           OR WS-CAMPO-TRABAJO (WS-POS-INICIO:1) NOT = SPACE
038800
038900     IF WS-POS-INICIO > 60
039000        MOVE SPACES TO WS-CAMPO-TRABAJO
039100     ELSE
039200        IF WS-POS-INICIO > 1
039300           MOVE WS-CAMPO-TRABAJO (WS-POS-INICIO:) TO WS-CAMPO-TEMP
039400           MOVE WS-CAMPO-TEMP TO WS-CAMPO-TRABAJO
039500        END-IF
039600     END-IF
039700     .
039800 2160-RECORTAR-IZQUIERDA-EXIT.
039900     EXIT.
040000*****************************************************************
040100*                  2161-BUSCAR-INICIO                          *
040200*****************************************************************
040300 2161-BUSCAR-INICIO.
040400
040500     ADD 1 TO WS-POS-INICIO
040600     .
040700 2161-BUSCAR-INICIO-EXIT.
040800     EXIT.
040820*****************************************************************
040840*                  2162-BUSCAR-FIN                              *
040860*   UBICA EL PRIMER BLANCO DE WS-CAMPO-TRABAJO YA RECORTADO A   *
040880*   IZQUIERDA, PARA CONOCER EL LARGO REAL DEL CONTENIDO.        *
040900*****************************************************************
040920 2162-BUSCAR-FIN.
040940
040960     MOVE 1 TO WS-POS-FIN
040980     PERFORM 2163-AVANZAR-FIN THRU 2163-AVANZAR-FIN-EXIT
041000        UNTIL WS-POS-FIN > 60
041020           OR WS-CAMPO-TRABAJO (WS-POS-FIN:1) = SPACE
041040     .
041060 2162-BUSCAR-FIN-EXIT.
041080     EXIT.
041100*****************************************************************
041120*                  2163-AVANZAR-FIN                             *
041140*****************************************************************
041160 2163-AVANZAR-FIN.
041180
041200     ADD 1 TO WS-POS-FIN
041220     .
041240 2163-AVANZAR-FIN-EXIT.
041260     EXIT.
041280*****************************************************************
041290*                        3000-CERRAR                            *
041300*****************************************************************
041320 3000-CERRAR.
041340
041400     CLOSE AWDCARGA
041500     .
041600 3000-CERRAR-EXIT.
041700     EXIT.

000100*****************************************************************
000110* Program name:    NEPRB010                                     *
000120* Original author: RGOMEZ.                                      *
000130*                                                               *
000140* Maintenence Log                                               *
000150* Date       Author        Maintenance Requirement.             *
000160* ---------- ------------  -------------------------------------*
000170* 14/03/1987 RGOMEZ        Initial version - liquidacion mensual*
000180*                          de horas extra del personal de planta*
000190* 02/09/1989 RGOMEZ        RQ-04412  Ajuste de acumuladores por *
000200*                          cambio de escala salarial.           *
000210* 11/01/1991 LSOSA         RQ-06710  Se agrega validacion de    *
000220*                          legajo antes de imprimir el listado. *
000230* 23/07/1994 LSOSA         RQ-08825  Correccion de redondeo en  *
000240*                          el calculo de horas extra al 50%.    *
000250* 30/12/1998 CPAEZ         RQ-14290  AJUSTE Y2K - LAS FECHAS DE *
000260*                          PROCESO SE TOMAN CON VENTANA DE SIGLO*
000270*                          EN LUGAR DE ASUMIR SIEMPRE '19'.     *
000280* 05/06/2003 CPAEZ         RQ-22187  Migracion del archivo de   *
000290*                          acumuladores de cinta a disco.       *
000300* 18/11/2011 DVEGA         RQ-51309  Revision de controles para *
000310*                          auditoria; se documenta SECURITY.    *
000320* 12/05/2026 MRUIZ         RQ-88210  Reprogramado por completo  *
000330*                          - alta de carga de premios de        *
000340*                          empleado desde archivo CSV contra    *
000350*                          el maestro de empleados (reemplaza   *
000360*                          la liquidacion de horas extra que    *
000370*                          este programa corria).               *
000380*****************************************************************
001200*                                                                *
001300*          I D E N T I F I C A T I O N  D I V I S I O N         *
001400*                                                                *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.  NEPRB010.
001800 AUTHOR. RGOMEZ.
001900 INSTALLATION. NEORIS - IBM Z/OS.
002000 DATE-WRITTEN. 14/03/1987.
002100 DATE-COMPILED.
002200 SECURITY. CONFIDENTIAL.
002300*****************************************************************
002400*                                                                *
002500*             E N V I R O N M E N T   D I V I S I O N           *
002600*                                                                *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*    MAESTRO DE EMPLEADOS - CARGADO A TABLA EN 1000-INICIO
003700     SELECT AWDEMP      ASSIGN       TO AWDEMPF
003800                        FILE STATUS  IS SW-FS-AWDEMP.
003900*
004000*    MAESTRO DE PREMIOS - SALIDA DE LA CORRIDA
004100     SELECT AWDPREMIO   ASSIGN       TO AWDPREF
004200                        FILE STATUS  IS SW-FS-AWDPRE.
004300*
004400*    RENGLONES RECHAZADOS DE LA CORRIDA
004500     SELECT AWDERROR    ASSIGN       TO AWDERRF
004600                        FILE STATUS  IS SW-FS-AWDERR.
004700*
004800*    RESUMEN DE FIN DE CORRIDA
004900     SELECT AWDRESUMEN  ASSIGN       TO AWDRESF
005000                        FILE STATUS  IS SW-FS-AWDRES.
005100*****************************************************************
005200*                                                                *
005300*                      D A T A   D I V I S I O N                *
005400*                                                                *
005500*****************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  AWDEMP
006000     RECORDING MODE IS F
006100     RECORD CONTAINS 69 CHARACTERS.
006200 01  REG-AWDEMP.
006300     COPY NEPREMP0.
006400*
006500 FD  AWDPREMIO
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 110 CHARACTERS.
006800 01  REG-AWDPREMIO.
006900     COPY NEPRPRE0.
007000*
007100 FD  AWDERROR
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 85 CHARACTERS.
007400 01  REG-AWDERROR.
007500     COPY NEPRERR0.
007600*
007700 FD  AWDRESUMEN
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 21 CHARACTERS.
008000 01  REG-AWDRESUMEN.
008100     COPY NEPRRES0.
008200*
008300 WORKING-STORAGE SECTION.
008400*****************************************************************
008500*                    DEFINICION DE CONSTANTES.                  *
008600*****************************************************************
008700 01  CT-CONSTANTES.
008800     05 CT-RUTINA                   PIC X(08) VALUE 'NEPRB010'.
008900     05 CT-PARSER                   PIC X(08) VALUE 'NEPRCSV0'.
009000     05 CT-TXT-NO-EXISTE            PIC X(18)
009100        VALUE 'Employee with id '.
009200     05 CT-TXT-NO-EXISTE-FIN        PIC X(11)
009300        VALUE ' not found'.
009400     05 CT-TXT-ERR-GRABAR           PIC X(37)
009500        VALUE 'Error with save award: file status '.
009550     05 FILLER                      PIC X(01).
009600*****************************************************************
009700*                    DEFINICION DE SWITCHES.                    *
009800*****************************************************************
009900 01  SW-SWITCHES.
010000     05 SW-FS-AWDEMP                PIC X(02) VALUE SPACES.
010100        88 FS-88-AWDEMP-OK                    VALUE '00'.
010200        88 FS-88-AWDEMP-EOF                   VALUE '10'.
010300     05 SW-FS-AWDPRE                PIC X(02) VALUE SPACES.
010400        88 FS-88-AWDPRE-OK                    VALUE '00'.
010500     05 SW-FS-AWDERR                PIC X(02) VALUE SPACES.
010600        88 FS-88-AWDERR-OK                    VALUE '00'.
010700        88 FS-88-AWDERR-EOF                   VALUE '10'.
010800     05 SW-FS-AWDRES                PIC X(02) VALUE SPACES.
010900        88 FS-88-AWDRES-OK                    VALUE '00'.
011000     05 SW-EMPLEADO-EXISTE          PIC X(01) VALUE 'N'.
011100        88 SW-88-EMPLEADO-EXISTE-SI           VALUE 'Y'.
011150     05 FILLER                      PIC X(01).
011200*****************************************************************
011300*                    DEFINICION DE CONTADORES.                  *
011400*****************************************************************
011500 01  WS-CONTADORES.
011600     05 WS-CONT-EMP-TABLA           PIC 9(05) COMP VALUE ZERO.
011700     05 WS-CONT-LEIDOS-EMP          PIC 9(07) COMP VALUE ZERO.
011800     05 WS-CONT-AWARD-ID            PIC 9(09) COMP VALUE ZERO.
011900     05 WS-CONT-TOTAL               PIC 9(07) COMP VALUE ZERO.
012000     05 WS-CONT-IMPORTADOS          PIC 9(07) COMP VALUE ZERO.
012150     05 FILLER                      PIC X(01).
012200*****************************************************************
012300*         TABLA DE EMPLEADOS EN MEMORIA PARA VALIDACION.        *
012400*         SE CARGA UNA UNICA VEZ EN 1000-INICIO A PARTIR DE     *
012500*         AWDEMP; UN EMPLEADO REPETIDO EN EL MAESTRO SE CARGA   *
012600*         TANTAS VECES COMO APAREZCA PERO LA BUSQUEDA SOLO USA  *
012700*         LA PRIMERA COINCIDENCIA, POR LO QUE LOS DUPLICADOS    *
012800*         SON INOFENSIVOS.                                      *
012900*****************************************************************
013000 01  WS-TABLA-EMPLEADOS.
013100     05 WS-EMP-ENTRADA OCCURS 0 TO 50000 TIMES
013200                        DEPENDING ON WS-CONT-EMP-TABLA
013300                        INDEXED BY WS-EMP-IDX.
013400        10 WS-EMP-ID-TBL            PIC 9(09).
013450        10 FILLER                   PIC X(01).
013500*****************************************************************
013600*         FECHA Y HORA DE PROCESO, TOMADA UNA UNICA VEZ AL      *
013700*         INICIO DE LA CORRIDA Y SELLADA EN CADA PREMIO.        *
013800*                                                                *
013900*         WS-FS6-ANIO SE ARMA CON EL SIGLO COMPLETO (VENTANA DE *
014000*         AAAA), NO SOLO LOS DOS DIGITOS DEL RELOJ DEL SISTEMA, *
014100*         PARA EVITAR EL PROBLEMA DEL AJUSTE DE SIGLO.          *
014200*****************************************************************
014300 01  WS-FECHA-SISTEMA-6.
014400     05 WS-FS6-ANIO                 PIC 9(02).
014500     05 WS-FS6-MES                  PIC 9(02).
014600     05 WS-FS6-DIA                  PIC 9(02).
014700 01  WS-HORA-SISTEMA-8.
014800     05 WS-HS8-HORA                 PIC 9(02).
014900     05 WS-HS8-MINUTO               PIC 9(02).
015000     05 WS-HS8-SEGUNDO              PIC 9(02).
015100     05 WS-HS8-CENTESIMA            PIC 9(02).
015200 01  WS-FECHA-HORA-PROCESO.
015300     05 WS-FHP-ANIO                 PIC 9(04).
015400     05 WS-FHP-MES                  PIC 9(02).
015500     05 WS-FHP-DIA                  PIC 9(02).
015600     05 WS-FHP-HORA                 PIC 9(02).
015700     05 WS-FHP-MINUTO               PIC 9(02).
015800     05 WS-FHP-SEGUNDO              PIC 9(02).
015900*        VISTA DE 14 DIGITOS PARA SELLAR PRE0-CREATED-AT DE UN
016000*        SOLO MOVE, SIN ARMAR CAMPO POR CAMPO.
016100 01  WS-FECHA-HORA-PROCESO-R REDEFINES WS-FECHA-HORA-PROCESO.
016200     05 WS-FHP-TIMESTAMP            PIC 9(14).
016300*****************************************************************
016400*         AREA DE COMUNICACION CON EL PARSER DE CSV (NEPRCSV0). *
016500*         WS-PARSER-OPCION IMITA EL PATRON DE OPCODE 'C/R/U/D'  *
016600*         USADO EN LAS RUTINAS DE MANTENIMIENTO DE EMPLEADOS.   *
016700*****************************************************************
016800 01  WS-AREA-PARSER.
016900     05 WS-PARSER-OPCION            PIC X(01) VALUE SPACE.
017000        88 WS-88-PARSER-ABRIR                 VALUE 'A'.
017100        88 WS-88-PARSER-LEER                  VALUE 'L'.
017200        88 WS-88-PARSER-CERRAR                VALUE 'C'.
017300     05 WS-PARSER-FIN-ARCHIVO       PIC X(01) VALUE 'N'.
017400        88 WS-88-PARSER-FIN-SI                VALUE 'Y'.
017500     05 WS-PARSER-FATAL             PIC X(01) VALUE 'N'.
017600        88 WS-88-PARSER-FATAL-SI               VALUE 'Y'.
017700     05 WS-PARSER-MENSAJE-FATAL     PIC X(80) VALUE SPACES.
017800     05 WS-PARSER-RENGLON.
017900        COPY NEPRCAR0.
017950     05 FILLER                      PIC X(01).
018000*****************************************************************
018100*                                                                *
018200*              P R O C E D U R E   D I V I S I O N              *
018300*                                                                *
018400*****************************************************************
018500 PROCEDURE DIVISION.
018600
018700*****************************************************************
018800*                        0000-MAINLINE                          *
018900*****************************************************************
019000 0000-MAINLINE.
019100
019200     PERFORM 1000-INICIO
019300        THRU 1000-INICIO-EXIT
019400
019500     PERFORM 2000-PROCESO
019600        THRU 2000-PROCESO-EXIT
019700        UNTIL WS-88-PARSER-FIN-SI
019800           OR WS-88-PARSER-FATAL-SI
019900
020000     PERFORM 3000-FIN
020100     .
020200*****************************************************************
020300*                        1000-INICIO                            *
020400*****************************************************************
020500 1000-INICIO.
020600
020700     INITIALIZE WS-CONTADORES
020800                WS-AREA-PARSER
020900
021000     OPEN INPUT AWDEMP
021100     IF NOT FS-88-AWDEMP-OK
021200        DISPLAY 'NEPRB010 - ERROR OPEN AWDEMP CODE: '
021300                 SW-FS-AWDEMP
021400        PERFORM 9000-ABEND-BATCH
021500     END-IF
021600
021700     OPEN OUTPUT AWDPREMIO
021800     IF NOT FS-88-AWDPRE-OK
021900        DISPLAY 'NEPRB010 - ERROR OPEN AWDPREMIO CODE: '
022000                 SW-FS-AWDPRE
022100        PERFORM 9000-ABEND-BATCH
022200     END-IF
022300
022400     OPEN OUTPUT AWDERROR
022500     IF NOT FS-88-AWDERR-OK
022600        DISPLAY 'NEPRB010 - ERROR OPEN AWDERROR CODE: '
022700                 SW-FS-AWDERR
022800        PERFORM 9000-ABEND-BATCH
022900     END-IF
023000
023100     OPEN OUTPUT AWDRESUMEN
023200     IF NOT FS-88-AWDRES-OK
023300        DISPLAY 'NEPRB010 - ERROR OPEN AWDRESUMEN CODE: '
023400                 SW-FS-AWDRES
023500        PERFORM 9000-ABEND-BATCH
023600     END-IF
023700
023800     PERFORM 2110-VENTANA-SIGLO
023900        THRU 2110-VENTANA-SIGLO-EXIT
024000
024100     PERFORM 2100-CARGA-MAESTRO-EMP
024200        THRU 2100-CARGA-MAESTRO-EMP-EXIT
024300     PERFORM 2100-CARGA-MAESTRO-EMP
024400        THRU 2100-CARGA-MAESTRO-EMP-EXIT
024500        UNTIL FS-88-AWDEMP-EOF
024600
024700     CLOSE AWDEMP
024800
024900     SET WS-88-PARSER-ABRIR TO TRUE
025000     CALL CT-PARSER USING WS-AREA-PARSER
025100     IF WS-88-PARSER-FATAL-SI
025200        PERFORM 9000-ABEND-BATCH
025300     END-IF
025400
025500     PERFORM 2200-LLAMAR-PARSER
025600        THRU 2200-LLAMAR-PARSER-EXIT
025700     .
025800 1000-INICIO-EXIT.
025900     EXIT.
026000*****************************************************************
026100*                     2100-CARGA-MAESTRO-EMP                    *
026200*   LECTURA DE PASADA UNICA DE AWDEMP HACIA WS-TABLA-EMPLEADOS. *
026300*****************************************************************
026400 2100-CARGA-MAESTRO-EMP.
026500
026600     READ AWDEMP
026700          AT END
026800          SET FS-88-AWDEMP-EOF TO TRUE
026900          NOT AT END
027000          ADD 1 TO WS-CONT-LEIDOS-EMP
027100          ADD 1 TO WS-CONT-EMP-TABLA
027200          MOVE EMP0-EMPLOYEE-ID
027300               TO WS-EMP-ID-TBL (WS-CONT-EMP-TABLA)
027400     END-READ
027500     .
027600 2100-CARGA-MAESTRO-EMP-EXIT.
027700     EXIT.
027800*****************************************************************
027900*                     2110-VENTANA-SIGLO                        *
028000*   TOMA FECHA/HORA DE SISTEMA UNA UNICA VEZ Y ARMA EL SELLO    *
028100*   DE 14 DIGITOS QUE SE GRABA EN CADA PREMIO DE LA CORRIDA.    *
028200*****************************************************************
028300 2110-VENTANA-SIGLO.
028400
028500     ACCEPT WS-FECHA-SISTEMA-6 FROM DATE
028600     ACCEPT WS-HORA-SISTEMA-8  FROM TIME
028700
028800     IF WS-FS6-ANIO IS LESS THAN 50
028900        MOVE 20 TO WS-FHP-ANIO (1:2)
029000     ELSE
029100        MOVE 19 TO WS-FHP-ANIO (1:2)
029200     END-IF
029300     MOVE WS-FS6-ANIO   TO WS-FHP-ANIO (3:2)
029400     MOVE WS-FS6-MES    TO WS-FHP-MES
029500     MOVE WS-FS6-DIA    TO WS-FHP-DIA
029600     MOVE WS-HS8-HORA   TO WS-FHP-HORA
029700     MOVE WS-HS8-MINUTO TO WS-FHP-MINUTO
029800     MOVE WS-HS8-SEGUNDO TO WS-FHP-SEGUNDO
029900     .
030000 2110-VENTANA-SIGLO-EXIT.
030100     EXIT.
030200*****************************************************************
030300*                        2000-PROCESO                           *
030400*   CUERPO DEL LOOP PRINCIPAL - UN RENGLON DE CARGA POR VUELTA. *
030500*****************************************************************
030600 2000-PROCESO.
030700
030800     ADD 1 TO WS-CONT-TOTAL
030900
031000     PERFORM 2300-VALIDA-EMPLEADO
031100        THRU 2300-VALIDA-EMPLEADO-EXIT
031200
031300     IF SW-88-EMPLEADO-EXISTE-SI
031400        PERFORM 2400-ARMAR-PREMIO
031500           THRU 2400-ARMAR-PREMIO-EXIT
031600        PERFORM 2500-GRABAR-PREMIO
031700           THRU 2500-GRABAR-PREMIO-EXIT
031800     ELSE
031900        MOVE CAR0-ROW-NUMBER TO ERR0-ROW-NUMBER
032000        STRING CT-TXT-NO-EXISTE     DELIMITED BY SIZE
032100               CAR0-EMPLOYEE-ID     DELIMITED BY SIZE
032200               CT-TXT-NO-EXISTE-FIN DELIMITED BY SIZE
032300            INTO ERR0-MESSAGE
032400        PERFORM 2600-REGISTRA-ERROR
032500           THRU 2600-REGISTRA-ERROR-EXIT
032600     END-IF
032700
032800     PERFORM 2200-LLAMAR-PARSER
032900        THRU 2200-LLAMAR-PARSER-EXIT
033000     .
033100 2000-PROCESO-EXIT.
033200     EXIT.
033300*****************************************************************
033400*                     2200-LLAMAR-PARSER                        *
033500*   CALL A NEPRCSV0 PARA TRAER EL PROXIMO RENGLON DE CARGA.     *
033600*****************************************************************
033700 2200-LLAMAR-PARSER.
033800
033900     SET WS-88-PARSER-LEER TO TRUE
034000     CALL CT-PARSER USING WS-AREA-PARSER
034100     IF WS-88-PARSER-FATAL-SI
034200        PERFORM 9000-ABEND-BATCH
034300     END-IF
034400     .
034500 2200-LLAMAR-PARSER-EXIT.
034600     EXIT.
034700*****************************************************************
034800*                     2300-VALIDA-EMPLEADO                      *
034900*   BUSQUEDA EN WS-TABLA-EMPLEADOS - SOLO EXISTENCIA, NO        *
035000*   IMPORTA CUANTAS VECES APAREZCA EL EMPLEADO EN EL MAESTRO.   *
035100*****************************************************************
035200 2300-VALIDA-EMPLEADO.
035300
035400     MOVE 'N' TO SW-EMPLEADO-EXISTE
035500     SET WS-EMP-IDX TO 1
035600     SEARCH WS-EMP-ENTRADA
035700        AT END
035800        CONTINUE
035900        WHEN WS-EMP-ID-TBL (WS-EMP-IDX) EQUAL CAR0-EMPLOYEE-ID
036000        MOVE 'Y' TO SW-EMPLEADO-EXISTE
036100     END-SEARCH
036200     .
036300 2300-VALIDA-EMPLEADO-EXIT.
036400     EXIT.
036500*****************************************************************
036600*                     2400-ARMAR-PREMIO                         *
036700*****************************************************************
036800 2400-ARMAR-PREMIO.
036900
037000     ADD 1 TO WS-CONT-AWARD-ID
037100     MOVE WS-CONT-AWARD-ID     TO PRE0-AWARD-ID
037200     MOVE CAR0-EMPLOYEE-ID     TO PRE0-EMPLOYEE-ID
037300     MOVE CAR0-AWARD-CODE      TO PRE0-AWARD-CODE
037400     MOVE CAR0-AWARD-NAME      TO PRE0-AWARD-NAME
037500     MOVE CAR0-AWARD-DATE      TO PRE0-AWARD-DATE
037600     MOVE WS-FHP-TIMESTAMP     TO PRE0-CREATED-AT
037700     .
037800 2400-ARMAR-PREMIO-EXIT.
037900     EXIT.
038000*****************************************************************
038100*                     2500-GRABAR-PREMIO                        *
038200*****************************************************************
038300 2500-GRABAR-PREMIO.
038400
038500     WRITE REG-AWDPREMIO
038600     IF FS-88-AWDPRE-OK
038700        ADD 1 TO WS-CONT-IMPORTADOS
038800     ELSE
038900        MOVE CAR0-ROW-NUMBER TO ERR0-ROW-NUMBER
039000        STRING CT-TXT-ERR-GRABAR DELIMITED BY SIZE
039100               SW-FS-AWDPRE      DELIMITED BY SIZE
039200            INTO ERR0-MESSAGE
039300        PERFORM 2600-REGISTRA-ERROR
039400           THRU 2600-REGISTRA-ERROR-EXIT
039500     END-IF
039600     .
039700 2500-GRABAR-PREMIO-EXIT.
039800     EXIT.
039900*****************************************************************
040000*                     2600-REGISTRA-ERROR                       *
040100*   ERR0-ROW-NUMBER Y ERR0-MESSAGE YA VIENEN ARMADOS POR EL     *
040200*   PARRAFO QUE INVOCA A ESTE.                                  *
040300*****************************************************************
040400 2600-REGISTRA-ERROR.
040500
040600     WRITE REG-AWDERROR
040700     IF NOT FS-88-AWDERR-OK
040800        DISPLAY 'NEPRB010 - ERROR WRITE AWDERROR CODE: '
040900                 SW-FS-AWDERR
041000     END-IF
041100     .
041200 2600-REGISTRA-ERROR-EXIT.
041300     EXIT.
041400*****************************************************************
041500*                        3000-FIN                                *
041600*****************************************************************
041700 3000-FIN.
041800
041900     MOVE WS-CONT-TOTAL      TO RES0-TOTAL-ROWS
042000     MOVE WS-CONT-IMPORTADOS TO RES0-IMPORTED-ROWS
042100     COMPUTE RES0-SKIPPED-ROWS
042200             = RES0-TOTAL-ROWS - RES0-IMPORTED-ROWS
042300
042400     WRITE REG-AWDRESUMEN
042500     IF NOT FS-88-AWDRES-OK
042600        DISPLAY 'NEPRB010 - ERROR WRITE AWDRESUMEN CODE: '
042700                 SW-FS-AWDRES
042800     END-IF
042900
043000     SET WS-88-PARSER-CERRAR TO TRUE
043100     CALL CT-PARSER USING WS-AREA-PARSER
043200
043300     PERFORM 9100-CLOSE-FILES
043400        THRU 9100-CLOSE-FILES-EXIT
043500
043600     DISPLAY 'NEPRB010 - TOTAL ROWS      : ' RES0-TOTAL-ROWS
043700     DISPLAY 'NEPRB010 - IMPORTED ROWS   : ' RES0-IMPORTED-ROWS
043800     DISPLAY 'NEPRB010 - SKIPPED ROWS    : ' RES0-SKIPPED-ROWS
043820     DISPLAY 'NEPRB010 - SELLO DE CORRIDA: '
043840             PRE0-CREAT-ANIO '-' PRE0-CREAT-MES '-'
043860             PRE0-CREAT-DIA ' ' PRE0-CREAT-HORA ':'
043880             PRE0-CREAT-MINUTO ':' PRE0-CREAT-SEGUNDO
043900
044000     PERFORM 3100-LISTAR-ERRORES
044100        THRU 3100-LISTAR-ERRORES-EXIT
044200
044300     STOP RUN
044400     .
044500*****************************************************************
044600*                     3100-LISTAR-ERRORES                       *
044700*   RELEE AWDERROR PARA MOSTRAR LA LISTA PLANA DE ERRORES DE    *
044800*   FIN DE CORRIDA (NO ES UN REPORTE CON QUIEBRES DE CONTROL).  *
044900*****************************************************************
045000 3100-LISTAR-ERRORES.
045100
045200     OPEN INPUT AWDERROR
045300     IF NOT FS-88-AWDERR-OK
045400        DISPLAY 'NEPRB010 - ERROR REOPEN AWDERROR CODE: '
045500                 SW-FS-AWDERR
045600     ELSE
045700        PERFORM 3110-LEER-ERROR
045800           THRU 3110-LEER-ERROR-EXIT
045900        PERFORM 3120-MOSTRAR-ERROR
046000           THRU 3120-MOSTRAR-ERROR-EXIT
046100           UNTIL FS-88-AWDERR-EOF
046200        CLOSE AWDERROR
046300     END-IF
046400     .
046500 3100-LISTAR-ERRORES-EXIT.
046600     EXIT.
046700*****************************************************************
046800*                     3110-LEER-ERROR                           *
046900*****************************************************************
047000 3110-LEER-ERROR.
047100
047200     READ AWDERROR
047300          AT END
047400          SET FS-88-AWDERR-EOF TO TRUE
047500          NOT AT END
047600          CONTINUE
047700     END-READ
047800     .
047900 3110-LEER-ERROR-EXIT.
048000     EXIT.
048100*****************************************************************
048200*                     3120-MOSTRAR-ERROR                        *
048300*****************************************************************
048400 3120-MOSTRAR-ERROR.
048500
048600     DISPLAY 'NEPRB010 - ERROR ROW ' ERR0-ROW-NUMBER
048700              ': ' ERR0-MESSAGE
048800     PERFORM 3110-LEER-ERROR
048900        THRU 3110-LEER-ERROR-EXIT
049000     .
049100 3120-MOSTRAR-ERROR-EXIT.
049200     EXIT.
049300*****************************************************************
049400*                     9000-ABEND-BATCH                          *
049500*****************************************************************
049600 9000-ABEND-BATCH.
049700
049800     DISPLAY 'NEPRB010 - FATAL ERROR - BATCH ABORTED'
049900     IF WS-88-PARSER-FATAL-SI
050000        DISPLAY 'NEPRB010 - REASON: ' WS-PARSER-MENSAJE-FATAL
050100     END-IF
050200     PERFORM 9100-CLOSE-FILES
050300        THRU 9100-CLOSE-FILES-EXIT
050400     STOP RUN
050500     .
050600*****************************************************************
050700*                     9100-CLOSE-FILES                          *
050800*****************************************************************
050900 9100-CLOSE-FILES.
051000
051100     CLOSE AWDPREMIO
051200     CLOSE AWDERROR
051300     CLOSE AWDRESUMEN
051400     .
051500 9100-CLOSE-FILES-EXIT.
051600     EXIT.
